000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ARRECCB                                          *
000400*   TITLE   :  ACCOUNTS RECEIVABLE LEDGER ENTRY RECORD          *
000500*                                                                *
000600*   USED BY :  AR0010 (NIGHTLY OVERDUE/AGGREGATION RUN)         *
000700*              AR0020 (BLOCKED-RECEIVABLE EXTRACT)              *
000800*                                                                *
000900*   ONE OCCURRENCE OF THIS LAYOUT EXISTS PER ENTRY ON THE        *
001000*   ACCOUNTS-RECEIVABLE LEDGER (RECVFILE).  THE SAME LAYOUT IS   *
001100*   REUSED UNCHANGED FOR THE BLOCKED-RECEIVABLE EXTRACT          *
001200*   (BLOCKEDFILE) SINCE THAT EXTRACT IS A STRAIGHT PASS-THROUGH  *
001300*   OF THE LEDGER RECORD.                                        *
001400*                                                                *
001500*   RECV-AMT-EXPECTED AND RECV-AMT-RECEIVED ARE CARRIED ON THE   *
001600*   LEDGER FILE IN DISPLAY (ZONED, SIGN TRAILING SEPARATE) FORM  *
001700*   SO THE FILE REMAINS PORTABLE ACROSS SYSTEMS.  THE BATCH      *
001800*   PROGRAMS MOVE THESE FIELDS INTO A COMP-3 WORKING-STORAGE     *
001900*   VIEW (SEE WS-RECV-AMOUNTS IN THE CALLING PROGRAM) BEFORE ANY *
002000*   ARITHMETIC IS PERFORMED.  DO NOT COMPUTE DIRECTLY AGAINST    *
002100*   THE DISPLAY FIELDS BELOW.                                    *
002200*                                                                *
002300*------------------------------------------------------------------
002400*   CHANGE LOG
002500*------------------------------------------------------------------
002600*   DATE     BY     TICKET     DESCRIPTION
002700*   -------- ------ ---------- --------------------------------
002800*   03/11/91 RFT    AR-0017    ORIGINAL LAYOUT - REPLACES THE OLD
002900*                              CARD-IMAGE INVOICE RECORD USED BY
003000*                              THE AGED TRIAL BALANCE RUN.
003100*   09/02/91 RFT    AR-0033    ADDED RECV-BLOCKER-REASON FOR THE
003200*                              COLLECTIONS/RECOVERY REVIEW EXTRACT.
003300*   02/14/92 LMH    AR-0041    WIDENED RECV-DESCRIPTION TO X(60) TO
003400*                              MATCH THE NEW INVOICING SYSTEM FEED.
003500*   07/30/93 RFT    AR-0058    ADDED DATE-PART REDEFINES FOR THE
003600*                              ISSUE/DUE/RECEIVED DATES - AGING
003700*                              LOGIC NEEDED CCYY/MM/DD SEPARATELY.
003800*   11/08/94 DWS    AR-0066    CONVERTED RECV-ID AND RECV-CLIENT-ID
003900*                              TO THE 36-BYTE UUID TEXT FORM USED BY
004000*                              THE NEW CLIENT/PROJECT SUBSYSTEM.
004100*   01/19/99 LMH    AR-0079    Y2K - CONFIRMED ALL DATE FIELDS ARE
004200*                              FULL CCYYMMDD, NO WINDOWING NEEDED.
004300*   06/05/01 RFT    AR-0088    ADDED 88-LEVELS RECV-STAT-SETTLED AND
004400*                              RECV-STAT-ACTIVE SO EVERY PROGRAM
004500*                              TESTS THE SAME STATUS GROUPS.
004600*------------------------------------------------------------------
004700*
004800 01  AR-RECEIVABLE-RECORD.
004900*        UUID TEXT FORM OF THE LEDGER ENTRY - ASSIGNED BY THE
005000*        INVOICING SYSTEM AT RECEIVABLE-ESTABLISHMENT TIME.
005100     05  RECV-ID                      PIC X(36).
005200*        UUID TEXT FORM OF THE OWING CLIENT.
005300     05  RECV-CLIENT-ID               PIC X(36).
005400*        INTEGER KEY OF THE PROJECT THE INVOICED WORK WAS DONE ON.
005500     05  RECV-PROJECT-ID              PIC 9(09).
005600*        FREE-TEXT DESCRIPTION OF THE INVOICED ITEM/SERVICE -
005700*        TRUNCATED TO 60 FOR THIS FIXED LAYOUT (SOURCE SYSTEM
005800*        ALLOWS UP TO 300).
005900     05  RECV-DESCRIPTION             PIC X(60).
006000*        INVOICE REFERENCE NUMBER - TRUNCATED TO 20 (SOURCE
006100*        SYSTEM ALLOWS UP TO 100).
006200     05  RECV-INVOICE-REF             PIC X(20).
006300*        DATE INVOICE ISSUED, CCYYMMDD.
006400     05  RECV-ISSUE-DATE              PIC 9(08).
006500     05  RECV-ISSUE-DATE-PARTS REDEFINES RECV-ISSUE-DATE.
006600         10  RECV-ISSUE-CCYY          PIC 9(04).
006700         10  RECV-ISSUE-MM            PIC 9(02).
006800         10  RECV-ISSUE-DD            PIC 9(02).
006900*        DATE PAYMENT IS DUE, CCYYMMDD - THE AGING RUN COMPARES
007000*        THIS TO THE CONTROL-RECORD RUN DATE.
007100     05  RECV-DUE-DATE                PIC 9(08).
007200     05  RECV-DUE-DATE-PARTS   REDEFINES RECV-DUE-DATE.
007300         10  RECV-DUE-CCYY            PIC 9(04).
007400         10  RECV-DUE-MM              PIC 9(02).
007500         10  RECV-DUE-DD              PIC 9(02).
007600*        DATE PAYMENT RECEIVED, CCYYMMDD - ZERO/SPACES IF NOT YET
007700*        RECEIVED.
007800     05  RECV-RECEIVED-DATE           PIC 9(08).
007900     05  RECV-RECEIVED-DATE-PARTS REDEFINES RECV-RECEIVED-DATE.
008000         10  RECV-RECEIVED-CCYY       PIC 9(04).
008100         10  RECV-RECEIVED-MM         PIC 9(02).
008200         10  RECV-RECEIVED-DD         PIC 9(02).
008300*        TOTAL AMOUNT EXPECTED - 2 DECIMAL PLACES.  CARRIED ON
008400*        THE LEDGER FILE AS DISPLAY/ZONED, SIGN TRAILING SEPARATE,
008500*        SO A LINE-SEQUENTIAL COPY OF THE FILE STAYS READABLE.
008600     05  RECV-AMT-EXPECTED            PIC S9(13)V9(02)
008700                                       SIGN IS TRAILING SEPARATE.
008800*        AMOUNT RECEIVED TO DATE - ZERO IF NONE RECEIVED.
008900     05  RECV-AMT-RECEIVED            PIC S9(13)V9(02)
009000                                       SIGN IS TRAILING SEPARATE.
009100*        LIFECYCLE STATUS CODE - SEE THE 88-LEVELS BELOW FOR THE
009200*        SEVEN VALID CODES AND THE TWO GROUPINGS USED THROUGHOUT
009300*        THE NIGHTLY RUN (SETTLED AND ACTIVE).
009400     05  RECV-STATUS                  PIC X(02).
009500         88  RECV-STAT-PENDING                VALUE 'PE'.
009600         88  RECV-STAT-RECEIVED               VALUE 'RE'.
009700         88  RECV-STAT-PART-RECEIVED          VALUE 'PR'.
009800         88  RECV-STAT-OVERDUE                VALUE 'OV'.
009900         88  RECV-STAT-DISPUTE                VALUE 'DI'.
010000         88  RECV-STAT-WRITTEN-OFF            VALUE 'WO'.
010100         88  RECV-STAT-CANCELED               VALUE 'CA'.
010200         88  RECV-STAT-SETTLED     VALUES 'RE' 'WO' 'CA'.
010300         88  RECV-STAT-ACTIVE      VALUES 'PE' 'OV' 'PR' 'DI'.
010400*        REASON PAYMENT IS BLOCKED/DISPUTED - SPACES IF NONE.
010500*        A NON-BLANK VALUE HERE IS WHAT AR0020 EXTRACTS ON.
010600     05  RECV-BLOCKER-REASON          PIC X(60).
010700     05  FILLER                       PIC X(21).
010800*        RESERVED FOR FUTURE EXPANSION - ROUNDS RECORD TO 300 BYTES.
010900*
011000*------------------------------------------------------------------
011100*   WORKING-STORAGE MIRROR OF THE MONEY FIELDS ABOVE, IN PACKED
011200*   (COMP-3) FORM.  THE CALLING PROGRAM MOVES RECV-AMT-EXPECTED
011300*   AND RECV-AMT-RECEIVED HERE IMMEDIATELY AFTER EACH READ AND
011400*   COMPUTES EXCLUSIVELY AGAINST THIS GROUP - NEVER AGAINST THE
011500*   DISPLAY FIELDS ON THE EXTERNAL RECORD.
011600*------------------------------------------------------------------
011700*
011800 01  AR-RECEIVABLE-WORK-AMOUNTS.
011900     05  WRK-AMT-EXPECTED             PIC S9(13)V9(02) COMP-3
012000                                       VALUE ZERO.
012100     05  WRK-AMT-RECEIVED             PIC S9(13)V9(02) COMP-3
012200                                       VALUE ZERO.
012300     05  WRK-OUTSTANDING-BAL          PIC S9(13)V9(02) COMP-3
012400                                       VALUE ZERO.
012500     05  FILLER                       PIC X(04).
