000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AR0010.
000300 AUTHOR.        R F THOMPSON.
000400 INSTALLATION.  FINANCE SYSTEMS - ACCOUNTS RECEIVABLE.
000500 DATE-WRITTEN.  03-11-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  AR0010 - ACCOUNTS RECEIVABLE NIGHTLY AGING/AGGREGATION RUN    *
001100*                                                                 *
001200*  READS THE ACCOUNTS-RECEIVABLE LEDGER (RECVFILE) ONE RECORD AT *
001300*  A TIME, NO SORT REQUIRED.  FOR EACH ENTRY THE PROGRAM:         *
001400*    - COMPUTES THE OUTSTANDING BALANCE (AMOUNT EXPECTED LESS    *
001500*      AMOUNT RECEIVED, FLOORED AT ZERO FOR OVERPAID ENTRIES)    *
001600*    - CLASSIFIES THE ENTRY AS OVERDUE WHEN ITS DUE DATE IS      *
001700*      STRICTLY BEFORE TODAY'S RUN DATE AND IT IS NOT YET        *
001800*      SETTLED (RECEIVED, WRITTEN OFF, OR CANCELED)              *
001900*    - ACCUMULATES THE OUTSTANDING BALANCE INTO THE PENDING      *
002000*      CONTROL TOTAL WHEN THE ENTRY IS STILL ACTIVE, AND INTO    *
002100*      THE OVERDUE CONTROL TOTAL WHEN IT IS OVERDUE              *
002200*  AT END OF FILE ONE SUMMARY-RECORD CARRYING BOTH GRAND TOTALS  *
002300*  IS WRITTEN TO SUMMARYFILE.  THESE TWO FIGURES ARE THE         *
002400*  FINANCIAL-RECOVERY KPIS THE COLLECTIONS DESK READS EVERY      *
002500*  MORNING.                                                       *
002600*                                                                 *
002700*  THIS RUN DOES NOT SORT, DOES NOT BREAK ON CUSTOMER OR PROJECT,*
002800*  AND PRODUCES NO PRINTED REPORT - THE SUMMARY RECORD IS DATA,  *
002900*  NOT A REPORT.  SEE AR0020 FOR THE SEPARATE BLOCKED-RECEIVABLE *
003000*  EXTRACT PASS.                                                  *
003100*                                                                 *
003200*  ANY FILE-OPEN OR CONTROL-RECORD FAILURE ROUTES THROUGH THE    *
003300*  CENTRAL ABEND PARAGRAPH (1000-ABEND-RTN) SO THAT WHATEVER     *
003400*  FILES ARE ALREADY OPEN GET CLOSED BEFORE THE JOB GOES DOWN -  *
003500*  SEE THE AR-0103 CHANGE-LOG ENTRY BELOW.                        *
003600*                                                                 *
003700*  FILES USED:                                                   *
003800*     CTLFILE    - ONE-CARD RUN-DATE CONTROL RECORD (INPUT)      *
003900*     RECVFILE   - ACCOUNTS RECEIVABLE LEDGER (INPUT)            *
004000*     SUMMARYFILE- NIGHTLY CONTROL-TOTAL RECORD (OUTPUT)         *
004100*                                                                 *
004200******************************************************************
004300*------------------------------------------------------------------
004400*   CHANGE LOG
004500*------------------------------------------------------------------
004600*   DATE     BY     TICKET     DESCRIPTION
004700*   -------- ------ ---------- --------------------------------
004800*   03/11/91 RFT    AR-0017    ORIGINAL VERSION.
004900*   09/02/91 RFT    AR-0033    SPLIT OFF THE BLOCKED-RECEIVABLE
005000*                              EXTRACT TO ITS OWN RUN (AR0020) -
005100*                              COLLECTIONS WANTED IT ON A DIFFERENT
005200*                              SCHEDULE THAN THE AGING TOTALS.
005300*   07/30/93 RFT    AR-0058    OVERDUE TEST NOW COMPARES FULL
005400*                              CCYYMMDD RUN DATE INSTEAD OF A
005500*                              JULIAN CUTOFF CARD - SIMPLER AND
005600*                              MATCHES THE NEW LEDGER FEED.
005700*   02/09/96 LMH    AR-0071    NON-NEGATIVE AGGREGATION RULE ADDED -
005800*                              OVERPAID ENTRIES WERE DRAGGING THE
005900*                              PENDING TOTAL BELOW ITS TRUE VALUE.
006000*   01/19/99 LMH    AR-0079    Y2K REMEDIATION - RUN-DATE AND ALL
006100*                              LEDGER DATE FIELDS CONFIRMED FULL
006200*                              CCYYMMDD, NO 2-DIGIT YEAR COMPARES
006300*                              REMAIN ANYWHERE IN THIS PROGRAM.
006400*   06/05/01 RFT    AR-0088    ACTIVE/SETTLED TESTS NOW USE THE
006500*                              88-LEVELS IN ARRECCB INSTEAD OF
006600*                              LITERAL STATUS-CODE COMPARES, SO A
006700*                              NEW SETTLED CODE ONLY HAS TO BE ADDED
006800*                              IN ONE PLACE.
006900*   03/22/04 DWS    AR-0095    ADDED FILE-STATUS CHECKING ON ALL
007000*                              OPENS - OPERATIONS WAS GETTING A
007100*                              BLANK ABEND WHEN THE LEDGER FEED
007200*                              DIDN'T ARRIVE IN TIME.
007300*   08/17/05 DWS    AR-0103    THE AR-0095 STATUS CHECKS EACH DID AN
007400*                              INLINE GOBACK - IF RECVFILE FAILED TO
007500*                              OPEN, CTLFILE WAS LEFT OPEN BEHIND US.
007600*                              REWORKED 100-INITIALIZE AND
007700*                              150-READ-CONTROL-REC TO GO TO A SINGLE
007800*                              1000-ABEND-RTN THAT CLOSES ONLY THE
007900*                              FILES THAT ACTUALLY OPENED, THE SAME
008000*                              WAY SANDBOX/EPSMORT HANDLE IT ON THE
008100*                              PATIENT-BILLING RUNS.
008200*   08/17/05 DWS    AR-0104    215-DEFAULT-MISSING-VALUES WAS ZEROING
008300*                              WRK-AMT-RECEIVED *AFTER* 210 HAD
008400*                              ALREADY COMPUTED THE OUTSTANDING
008500*                              BALANCE FROM IT - THE MOVE HAD NO
008600*                              EFFECT AND WAS REMOVED.  A RECEIVABLE
008700*                              WITH RECV-AMT-RECEIVED ALREADY ZERO
008800*                              PRODUCES A ZERO WRK-AMT-RECEIVED THE
008900*                              MOMENT 210 MOVES IT, SO THERE WAS
009000*                              NOTHING LEFT TO DEFAULT.
009100******************************************************************
009200
009300 ENVIRONMENT DIVISION.
009400
009500*    TOP-OF-FORM IS CARRIED FORWARD FROM THE SHOP'S STANDARD
009600*    SPECIAL-NAMES BLOCK EVEN THOUGH THIS RUN PRINTS NOTHING - KEEPS
009700*    THE ENVIRONMENT DIVISION IN STEP WITH EVERY OTHER AR PROGRAM.
009800 CONFIGURATION SECTION.
009900 SOURCE-COMPUTER.   IBM-390.
010000 OBJECT-COMPUTER.   IBM-390.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM.
010300
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600
010700*    CTLFILE - THE ONE-CARD RUN-DATE PARAMETER, READ FIRST.
010800     SELECT AR-CTL-FILE  ASSIGN TO UT-S-CTLCARD
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS  IS WS-CTLFILE-STATUS.
011100
011200*    RECVFILE - THE LEDGER ITSELF, READ SEQUENTIALLY TO EOF.
011300     SELECT AR-RECV-FILE ASSIGN TO UT-S-RECVFIL
011400         ACCESS MODE IS SEQUENTIAL
011500         FILE STATUS  IS WS-RECVFILE-STATUS.
011600
011700*    SUMMARYFILE - THE ONE OUTPUT RECORD THIS RUN PRODUCES.
011800     SELECT AR-SUM-FILE  ASSIGN TO UT-S-SUMFILE
011900         ACCESS MODE IS SEQUENTIAL
012000         FILE STATUS  IS WS-SUMFILE-STATUS.
012100
012200 DATA DIVISION.
012300
012400 FILE SECTION.
012500
012600*    ONE-CARD CONTROL RECORD SUPPLYING TODAY'S RUN DATE - SEE
012700*    ARCTLCB FOR THE LAYOUT AND WHY OPERATIONS PUNCHES IT NIGHTLY.
012800 FD  AR-CTL-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 80 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS AR-CONTROL-RECORD.
013400 COPY ARCTLCB.
013500
013600*    THE ACCOUNTS-RECEIVABLE LEDGER ITSELF - ONE RECORD PER
013700*    INVOICED ITEM AWAITING OR HAVING RECEIVED PAYMENT.
013800 FD  AR-RECV-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 300 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS AR-RECEIVABLE-RECORD.
014400 COPY ARRECCB.
014500
014600*    OUTPUT - ONE CONTROL-TOTAL RECORD PER EXECUTION OF THIS RUN.
014700 FD  AR-SUM-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 48 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS AR-SUMMARY-RECORD.
015300 COPY ARSUMCB.
015400
015500 WORKING-STORAGE SECTION.
015600
015700*    END-OF-FILE AND CONTROL-RECORD-READ INDICATORS.
015800  01  PROGRAM-INDICATOR-SWITCHES.
015900      05  WS-EOF-RECV-SW               PIC X(03)     VALUE 'NO '.
016000          88  EOF-RECV                               VALUE 'YES'.
016100      05  WS-CTL-READ-SW               PIC X(03)     VALUE 'NO '.
016200          88  CTL-RECORD-READ                         VALUE 'YES'.
016300      05  FILLER                       PIC X(01)     VALUE SPACE.
016400
016500*    FILE-STATUS RETURN CODES FROM EACH SELECT ABOVE.
016600  01  WS-FILE-STATUS-FIELDS.
016700      05  WS-CTLFILE-STATUS            PIC X(02)     VALUE SPACES.
016800          88  CTLFILE-OK                              VALUE '00'.
016900      05  WS-RECVFILE-STATUS           PIC X(02)     VALUE SPACES.
017000          88  RECVFILE-OK                             VALUE '00'.
017100      05  WS-SUMFILE-STATUS            PIC X(02)     VALUE SPACES.
017200          88  SUMFILE-OK                              VALUE '00'.
017300      05  FILLER                       PIC X(02)     VALUE SPACES.
017400
017500*    TRACKS WHICH FILES ARE CURRENTLY OPEN SO 850-CLOSE-FILES CAN
017600*    BE CALLED SAFELY FROM BOTH NORMAL EOJ AND THE ABEND PATH
017700*    WITHOUT CLOSING A FILE THAT NEVER OPENED (AR-0103).
017800  01  WS-FILE-OPEN-SWITCHES.
017900      05  WS-CTL-OPEN-SW               PIC X(03)     VALUE 'NO '.
018000          88  CTLFILE-IS-OPEN                         VALUE 'YES'.
018100      05  WS-RECV-OPEN-SW              PIC X(03)     VALUE 'NO '.
018200          88  RECVFILE-IS-OPEN                        VALUE 'YES'.
018300      05  WS-SUM-OPEN-SW               PIC X(03)     VALUE 'NO '.
018400          88  SUMFILE-IS-OPEN                         VALUE 'YES'.
018500      05  FILLER                       PIC X(01)     VALUE SPACE.
018600
018700*    ABEND-TIME WORK FIELDS.  WS-ZERO-VAL/WS-ONE-VAL ARE USED ONLY
018800*    TO FORCE A DECIMAL-DIVIDE ABEND SO THE JOB STEP SHOWS A
018900*    NON-ZERO CONDITION CODE TO THE SCHEDULER - SAME TRICK THE
019000*    PATIENT-BILLING SUITE USES.
019100  01  WS-ABEND-FIELDS.
019200      05  WS-ABEND-REASON              PIC X(40)     VALUE SPACES.
019300      05  WS-ZERO-VAL                  PIC S9(1) COMP-3 VALUE ZERO.
019400      05  WS-ONE-VAL                   PIC S9(1) COMP-3 VALUE 1.
019500      05  FILLER                       PIC X(09)     VALUE SPACES.
019600
019700*    TODAY'S RUN DATE, MOVED IN FROM THE CONTROL RECORD.
019800  01  WS-RUN-CONTROLS.
019900      05  WS-RUN-DATE                  PIC 9(08)     VALUE ZERO.
020000      05  FILLER                       PIC X(04)     VALUE SPACES.
020100
020200*    RECORD COUNTERS AND THE TWO GRAND TOTALS THAT GO OUT ON
020300*    SUMMARYFILE - EVERYTHING HERE IS COMP OR COMP-3, NEVER DISPLAY,
020400*    SINCE THESE FIELDS ARE ARITHMETIC TARGETS EVERY PASS.
020500  01  WS-ACCUMULATORS.
020600*        FOR PROGRAM RECORD TRACKING.
020700      05  WS-READ-CTR       PIC 9(07)     COMP    VALUE ZERO.
020800      05  WS-WRTN-CTR       PIC 9(07)     COMP    VALUE ZERO.
020900      05  WS-OVERDUE-CTR    PIC 9(07)     COMP    VALUE ZERO.
021000*        FOR REPORT/SUMMARY GRAND TOTALS.
021100      05  WS-TOTAL-PENDING  PIC S9(13)V9(02) COMP-3  VALUE ZERO.
021200      05  WS-TOTAL-OVERDUE  PIC S9(13)V9(02) COMP-3  VALUE ZERO.
021300      05  FILLER            PIC X(04)     VALUE SPACES.
021400
021500*    SET IN 220 FOR THE CURRENT RECEIVABLE ONLY - TESTED BY 230
021600*    AND RESET EVERY PASS THROUGH 200-PRSS-RECV-RECORDS.
021700  01  WS-CLASSIFICATION-SWITCHES.
021800      05  WS-OVERDUE-SW                PIC X(03)     VALUE 'NO '.
021900          88  ENTRY-IS-OVERDUE                         VALUE 'YES'.
022000      05  FILLER                       PIC X(01)     VALUE SPACE.
022100
022200*    GENERIC COUNTER-DISPLAY LINE USED BY 550-DISPLAY-PROG-DIAG.
022300  01  DISPLAY-LINE.
022400      05  DISP-MESSAGE     PIC X(45).
022500      05  DISP-VALUE       PIC ZZZZZZ9.
022600      05  FILLER           PIC X(10)     VALUE SPACES.
022700
022800 PROCEDURE DIVISION.
022900
023000*    MAINLINE - OPEN, PRIME THE READ, PROCESS THE LEDGER TO
023100*    END OF FILE, WRITE THE ONE SUMMARY RECORD, REPORT THE
023200*    RUN COUNTS, CLOSE AND GO HOME.
023300 000-MAINLINE SECTION.
023400
023500     PERFORM 100-INITIALIZE THRU 100-EXIT.
023600     PERFORM 150-READ-CONTROL-REC THRU 150-EXIT.
023700     PERFORM 800-READ-RECV-FILE THRU 800-EXIT.
023800     PERFORM 200-PRSS-RECV-RECORDS THRU 200-EXIT
023900         UNTIL EOF-RECV.
024000     PERFORM 500-WRITE-SUMMARY-REC THRU 500-EXIT.
024100     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
024200     PERFORM 900-TERMINATE THRU 900-EXIT.
024300     MOVE ZERO TO RETURN-CODE.
024400     GOBACK.
024500
024600*    OPEN EACH FILE ONE AT A TIME SO A FAILURE PARTWAY THROUGH
024700*    LEAVES US KNOWING EXACTLY WHICH FILES ARE OPEN (AR-0103) -
024800*    THE OPEN-SWITCH IS ONLY SET AFTER THE FILE STATUS COMES BACK
024900*    GOOD, SO 850-CLOSE-FILES NEVER CLOSES SOMETHING THAT ISN'T
025000*    OPEN.
025100 100-INITIALIZE.
025200
025300     OPEN INPUT AR-CTL-FILE.
025400     IF NOT CTLFILE-OK
025500        MOVE 'AR0010 - CTLFILE OPEN FAILED'   TO WS-ABEND-REASON
025600        GO TO 1000-ABEND-RTN.
025700     MOVE 'YES' TO WS-CTL-OPEN-SW.
025800
025900     OPEN INPUT AR-RECV-FILE.
026000     IF NOT RECVFILE-OK
026100        MOVE 'AR0010 - RECVFILE OPEN FAILED'  TO WS-ABEND-REASON
026200        GO TO 1000-ABEND-RTN.
026300     MOVE 'YES' TO WS-RECV-OPEN-SW.
026400
026500     OPEN OUTPUT AR-SUM-FILE.
026600     IF NOT SUMFILE-OK
026700        MOVE 'AR0010 - SUMMARYFILE OPEN FAILED' TO WS-ABEND-REASON
026800        GO TO 1000-ABEND-RTN.
026900     MOVE 'YES' TO WS-SUM-OPEN-SW.
027000
027100     MOVE ZERO TO WS-READ-CTR, WS-WRTN-CTR, WS-OVERDUE-CTR.
027200     MOVE ZERO TO WS-TOTAL-PENDING, WS-TOTAL-OVERDUE.
027300
027400 100-EXIT.
027500     EXIT.
027600
027700*    TODAY'S RUN DATE COMES FROM OPERATIONS, NOT THE SYSTEM CLOCK,
027800*    SO A RERUN CAN REPROCESS A PRIOR BUSINESS DATE - SEE ARCTLCB.
027900*    A MISSING CARD IS TREATED AS FATAL, NOT DEFAULTED, SINCE A
028000*    WRONG RUN DATE WOULD MISCLASSIFY EVERY RECEIVABLE ON THE FILE.
028100 150-READ-CONTROL-REC.
028200
028300     READ AR-CTL-FILE INTO AR-CONTROL-RECORD
028400         AT END
028500            MOVE 'AR0010 - CTLFILE HAS NO RUN-DATE RECORD' TO
028600                 WS-ABEND-REASON
028700            GO TO 1000-ABEND-RTN.
028800     MOVE CTL-RUN-DATE TO WS-RUN-DATE.
028900     MOVE 'YES' TO WS-CTL-READ-SW.
029000
029100 150-EXIT.
029200     EXIT.
029300
029400*    ONE PASS THROUGH THE FIVE STEPS OF THE AGING LOGIC FOR THE
029500*    RECEIVABLE JUST READ, THEN PRIME THE NEXT READ.
029600 200-PRSS-RECV-RECORDS.
029700
029800     PERFORM 215-DEFAULT-MISSING-VALUES THRU 215-EXIT.
029900     PERFORM 210-CALC-OUTSTANDING-BAL THRU 210-EXIT.
030000     PERFORM 220-CLASSIFY-RECEIVABLE THRU 220-EXIT.
030100     PERFORM 230-ACCUM-TOTALS THRU 230-EXIT.
030200     ADD 1 TO WS-READ-CTR.
030300     PERFORM 800-READ-RECV-FILE THRU 800-EXIT.
030400
030500 200-EXIT.
030600     EXIT.
030700
030800*    OUTSTANDING BALANCE = AMOUNT EXPECTED LESS AMOUNT RECEIVED,
030900*    FLOORED AT ZERO - AN OVERPAID RECEIVABLE CONTRIBUTES NOTHING
031000*    TO EITHER GRAND TOTAL RATHER THAN A NEGATIVE AMOUNT (AR-0071).
031100 210-CALC-OUTSTANDING-BAL.
031200
031300*    MOVE THE DISPLAY-FORM LEDGER AMOUNTS INTO THE PACKED WORKING
031400*    VIEW BEFORE DOING ANY ARITHMETIC - SEE ARRECCB REMARKS.
031500     MOVE RECV-AMT-EXPECTED TO WRK-AMT-EXPECTED.
031600     MOVE RECV-AMT-RECEIVED TO WRK-AMT-RECEIVED.
031700     COMPUTE WRK-OUTSTANDING-BAL =
031800             WRK-AMT-EXPECTED - WRK-AMT-RECEIVED.
031900     IF WRK-OUTSTANDING-BAL NOT > ZERO
032000        MOVE ZERO TO WRK-OUTSTANDING-BAL.
032100
032200 210-EXIT.
032300     EXIT.
032400
032500*    DEFENSIVE DEFAULTING - THE INVOICING SYSTEM'S PRE-PERSIST
032600*    LOGIC IS SUPPOSED TO SET THE STATUS CODE BEFORE A RECEIVABLE
032700*    EVER REACHES THE LEDGER, BUT A RECORD ARRIVING WITH SPACES
032800*    SHOULD STILL AGE THE SAME AS A FRESHLY-ESTABLISHED (PENDING)
032900*    ONE RATHER THAN FAILING EVERY 88-LEVEL TEST DOWNSTREAM.  MUST
033000*    RUN BEFORE 220-CLASSIFY-RECEIVABLE, WHICH TESTS RECV-STATUS.
033100*    (AR-0104 - THE OLD AMOUNT-RECEIVED DEFAULTING THAT USED TO
033200*    LIVE HERE WAS REMOVED; IT RAN TOO LATE TO AFFECT 210'S
033300*    CALCULATION AND A ZERO RECV-AMT-RECEIVED ALREADY MOVES INTO
033400*    WRK-AMT-RECEIVED AS ZERO WITH NO HELP NEEDED.)
033500 215-DEFAULT-MISSING-VALUES.
033600
033700     IF RECV-STATUS = SPACES
033800        MOVE 'PE' TO RECV-STATUS.
033900
034000 215-EXIT.
034100     EXIT.
034200
034300*    OVERDUE = DUE DATE STRICTLY BEFORE THE RUN DATE AND THE
034400*    RECEIVABLE IS NOT ALREADY SETTLED (RECEIVED, WRITTEN OFF, OR
034500*    CANCELED).  RESET THE SWITCH FIRST - IT IS REUSED EVERY PASS.
034600 220-CLASSIFY-RECEIVABLE.
034700
034800     MOVE 'NO ' TO WS-OVERDUE-SW.
034900     IF RECV-DUE-DATE < WS-RUN-DATE AND NOT RECV-STAT-SETTLED
035000        MOVE 'YES' TO WS-OVERDUE-SW.
035100
035200 220-EXIT.
035300     EXIT.
035400
035500*    PENDING TOTAL = SUM OF POSITIVE OUTSTANDING BALANCES ON ALL
035600*    ACTIVE RECEIVABLES.  OVERDUE TOTAL/COUNT = THE SUBSET OF
035700*    THOSE THAT ARE ALSO OVERDUE.  A RECEIVABLE CAN FEED BOTH
035800*    TOTALS - THEY ARE NOT MUTUALLY EXCLUSIVE BUCKETS.
035900 230-ACCUM-TOTALS.
036000
036100     IF RECV-STAT-ACTIVE AND WRK-OUTSTANDING-BAL > ZERO
036200        ADD WRK-OUTSTANDING-BAL TO WS-TOTAL-PENDING.
036300     IF ENTRY-IS-OVERDUE AND WRK-OUTSTANDING-BAL > ZERO
036400        ADD WRK-OUTSTANDING-BAL TO WS-TOTAL-OVERDUE
036500        ADD 1 TO WS-OVERDUE-CTR.
036600
036700 230-EXIT.
036800     EXIT.
036900
037000*    ONE SUMMARY RECORD PER EXECUTION - THE RUN'S ONLY OUTPUT
037100*    BESIDES THE SEPARATE AR0020 EXTRACT.
037200 500-WRITE-SUMMARY-REC.
037300
037400     MOVE WS-RUN-DATE      TO SUM-RUN-DATE.
037500     MOVE WS-READ-CTR      TO SUM-RECORD-COUNT.
037600     MOVE WS-OVERDUE-CTR   TO SUM-OVERDUE-COUNT.
037700     MOVE WS-TOTAL-PENDING TO SUM-TOTAL-PENDING.
037800     MOVE WS-TOTAL-OVERDUE TO SUM-TOTAL-OVERDUE.
037900     WRITE AR-SUMMARY-RECORD.
038000     ADD 1 TO WS-WRTN-CTR.
038100
038200 500-EXIT.
038300     EXIT.
038400
038500*    END-OF-JOB COUNTS TO THE JOBLOG FOR OPERATIONS/AUDIT.
038600 550-DISPLAY-PROG-DIAG.
038700
038800     DISPLAY '****     AR0010 RUNNING    ****'.
038900     MOVE 'RECEIVABLE LEDGER RECORDS READ               '  TO
039000          DISP-MESSAGE.
039100     MOVE WS-READ-CTR TO DISP-VALUE.
039200     DISPLAY DISPLAY-LINE.
039300     MOVE 'RECEIVABLES CLASSIFIED OVERDUE                '  TO
039400          DISP-MESSAGE.
039500     MOVE WS-OVERDUE-CTR TO DISP-VALUE.
039600     DISPLAY DISPLAY-LINE.
039700     MOVE 'SUMMARY RECORDS WRITTEN                       '  TO
039800          DISP-MESSAGE.
039900     MOVE WS-WRTN-CTR TO DISP-VALUE.
040000     DISPLAY DISPLAY-LINE.
040100     DISPLAY '****     AR0010 EOJ        ****'.
040200
040300 550-EXIT.
040400     EXIT.
040500
040600*    SEQUENTIAL READ OF THE LEDGER - DRIVES THE UNTIL-EOF LOOP
040700*    IN 000-MAINLINE.
040800 800-READ-RECV-FILE.
040900
041000     READ AR-RECV-FILE INTO AR-RECEIVABLE-RECORD
041100         AT END MOVE 'YES' TO WS-EOF-RECV-SW.
041200
041300 800-EXIT.
041400     EXIT.
041500
041600*    CLOSES WHICHEVER FILES THE OPEN-SWITCHES SHOW AS OPEN -
041700*    SHARED BY NORMAL EOJ (900-TERMINATE) AND THE ABEND PATH
041800*    (1000-ABEND-RTN) SO THERE IS ONE PLACE THAT KNOWS HOW TO
041900*    SHUT THIS RUN DOWN CLEANLY (AR-0103).
042000 850-CLOSE-FILES.
042100
042200     IF CTLFILE-IS-OPEN
042300        CLOSE AR-CTL-FILE.
042400     IF RECVFILE-IS-OPEN
042500        CLOSE AR-RECV-FILE.
042600     IF SUMFILE-IS-OPEN
042700        CLOSE AR-SUM-FILE.
042800
042900 850-EXIT.
043000     EXIT.
043100
043200*    NORMAL END OF JOB.
043300 900-TERMINATE.
043400
043500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043600
043700 900-EXIT.
043800     EXIT.
043900
044000*    CENTRAL ABEND PARAGRAPH - REACHED ONLY BY GO TO FROM A FATAL
044100*    FILE-STATUS OR AT-END CONDITION.  CLOSES WHATEVER FILES ARE
044200*    OPEN, TELLS THE OPERATOR WHY, SETS A NON-ZERO CONDITION CODE,
044300*    AND FORCES A DECIMAL-DIVIDE ABEND SO THE SCHEDULER SEES THIS
044400*    STEP FAIL RATHER THAN FALLING THROUGH TO THE NEXT STEP.
044500 1000-ABEND-RTN.
044600
044700     DISPLAY '*** AR0010 ABNORMAL END - ' WS-ABEND-REASON ' ***'.
044800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044900     MOVE 16 TO RETURN-CODE.
045000     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
