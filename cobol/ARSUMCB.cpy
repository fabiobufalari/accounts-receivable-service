000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ARSUMCB                                          *
000400*   TITLE   :  ACCOUNTS RECEIVABLE NIGHTLY CONTROL-TOTAL RECORD *
000500*                                                                *
000600*   USED BY :  AR0010 (WRITES ONE OCCURRENCE PER RUN TO          *
000700*              SUMMARYFILE)                                      *
000800*                                                                *
000900*   THIS IS THE SOLE OUTPUT OF THE NIGHTLY AGING RUN BESIDES THE *
001000*   BLOCKED-RECEIVABLE EXTRACT.  EXACTLY ONE RECORD IS WRITTEN   *
001100*   PER EXECUTION - THE GRAND TOTAL ACROSS THE WHOLE LEDGER IS   *
001200*   THE ONLY CONTROL BREAK THIS RUN RECOGNIZES, SO THERE IS NO   *
001300*   CUSTOMER- OR PROJECT-LEVEL BREAKDOWN HERE.  IF FINANCE EVER  *
001400*   WANTS A PER-CLIENT BREAKDOWN, THAT IS A NEW EXTRACT, NOT AN  *
001500*   EXTENSION OF THIS RECORD.                                    *
001600*                                                                *
001700*------------------------------------------------------------------
001800*   CHANGE LOG
001900*------------------------------------------------------------------
002000*   DATE     BY     TICKET     DESCRIPTION
002100*   -------- ------ ---------- --------------------------------
002200*   03/11/91 RFT    AR-0017    ORIGINAL LAYOUT.
002300*   09/02/91 RFT    AR-0033    ADDED SUM-OVERDUE-COUNT - COLLECTIONS
002400*                              WANTED A HEADCOUNT, NOT JUST DOLLARS.
002500*   01/19/99 LMH    AR-0079    Y2K - SUM-RUN-DATE CONFIRMED FULL
002600*                              CCYYMMDD.
002700*------------------------------------------------------------------
002800*
002900 01  AR-SUMMARY-RECORD.
003000*        DATE THE BATCH RAN, CCYYMMDD - COPIED FROM THE CONTROL
003100*        RECORD READ AT THE START OF THE RUN.
003200     05  SUM-RUN-DATE                 PIC 9(08).
003300     05  SUM-RUN-DATE-PARTS    REDEFINES SUM-RUN-DATE.
003400         10  SUM-RUN-CCYY             PIC 9(04).
003500         10  SUM-RUN-MM               PIC 9(02).
003600         10  SUM-RUN-DD               PIC 9(02).
003700*        COUNT OF RECEIVABLE RECORDS PROCESSED THIS RUN.
003800     05  SUM-RECORD-COUNT             PIC 9(07).
003900*        COUNT OF RECEIVABLES CLASSIFIED OVERDUE THIS RUN.
004000     05  SUM-OVERDUE-COUNT            PIC 9(07).
004100*        TOTAL PENDING AMOUNT - SUM OF POSITIVE OUTSTANDING
004200*        BALANCES ON ALL ACTIVE (UNCOLLECTED) RECEIVABLES.
004300     05  SUM-TOTAL-PENDING            PIC S9(13)V9(02) COMP-3.
004400*        TOTAL OVERDUE AMOUNT - SUM OF POSITIVE OUTSTANDING
004500*        BALANCES ON RECEIVABLES CLASSIFIED OVERDUE.
004600     05  SUM-TOTAL-OVERDUE            PIC S9(13)V9(02) COMP-3.
004700     05  FILLER                       PIC X(10).
