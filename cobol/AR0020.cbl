000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AR0020.
000300 AUTHOR.        R F THOMPSON.
000400 INSTALLATION.  FINANCE SYSTEMS - ACCOUNTS RECEIVABLE.
000500 DATE-WRITTEN.  09-02-91.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  AR0020 - BLOCKED-RECEIVABLE EXTRACT FOR COLLECTIONS REVIEW    *
001100*                                                                 *
001200*  READS THE ACCOUNTS-RECEIVABLE LEDGER (RECVFILE) SEQUENTIALLY  *
001300*  AND WRITES EVERY ENTRY THAT CARRIES A NON-BLANK BLOCKER/       *
001400*  DISPUTE REASON, UNCHANGED, TO THE BLOCKED-RECEIVABLES EXTRACT *
001500*  (BLOCKEDFILE).  THIS IS A PURE FILTER PASS - NO CONTROL       *
001600*  TOTALS ARE ACCUMULATED AND NO RECORD IS EVER MODIFIED.        *
001700*  THE COLLECTIONS DESK PICKS UP BLOCKEDFILE FOR THEIR MORNING   *
001800*  RECOVERY REVIEW.                                               *
001900*                                                                 *
002000*  THIS RUN WAS SPLIT OUT OF AR0010 (SEE AR0010 CHANGE LOG,      *
002100*  TICKET AR-0033) SO COLLECTIONS COULD SCHEDULE THE EXTRACT      *
002200*  SEPARATELY FROM THE NIGHTLY AGING/CONTROL-TOTAL RUN.          *
002300*                                                                 *
002400*  FILE-OPEN FAILURES ROUTE THROUGH THE CENTRAL ABEND PARAGRAPH  *
002500*  (1000-ABEND-RTN) SO WHATEVER FILE ALREADY CAME OPEN IS CLOSED *
002600*  BEFORE THE STEP GOES DOWN - SEE TICKET AR-0105 BELOW.         *
002700*                                                                 *
002800*  FILES USED:                                                   *
002900*     RECVFILE    - ACCOUNTS RECEIVABLE LEDGER (INPUT)          *
003000*     BLOCKEDFILE - BLOCKED-RECEIVABLE EXTRACT (OUTPUT)         *
003100*                                                                 *
003200******************************************************************
003300*------------------------------------------------------------------
003400*   CHANGE LOG
003500*------------------------------------------------------------------
003600*   DATE     BY     TICKET     DESCRIPTION
003700*   -------- ------ ---------- --------------------------------
003800*   09/02/91 RFT    AR-0033    ORIGINAL VERSION - SPLIT OUT OF
003900*                              AR0010.
004000*   02/14/92 LMH    AR-0041    PICKS UP THE WIDER RECV-DESCRIPTION
004100*                              FIELD AUTOMATICALLY VIA ARRECCB -
004200*                              NO CHANGE NEEDED HERE.
004300*   01/19/99 LMH    AR-0079    Y2K - REVIEWED, NO DATE LOGIC IN
004400*                              THIS PROGRAM TO REMEDIATE.
004500*   06/05/01 RFT    AR-0088    BLOCKER TEST NOW USES THE
004600*                              RECV-BLOCKER-REASON NOT = SPACES
004700*                              CONDITION DIRECTLY - DROPPED THE
004800*                              OLD HIGH-VALUES CHECK LEFT OVER
004900*                              FROM THE CARD-IMAGE LEDGER FEED.
005000*   08/17/05 DWS    AR-0105    100-INITIALIZE OPENED BOTH FILES IN
005100*                              ONE STATEMENT AND GOBACKED INLINE ON
005200*                              FAILURE - A BLOCKEDFILE OPEN FAILURE
005300*                              LEFT RECVFILE OPEN AND NEVER CLOSED.
005400*                              REWORKED TO OPEN ONE FILE AT A TIME
005500*                              AND GO TO A SINGLE 1000-ABEND-RTN
005600*                              THAT CLOSES ONLY WHAT ACTUALLY CAME
005700*                              OPEN, MATCHING THE AR-0103 FIX MADE
005800*                              TO AR0010 THE SAME WEEK.  ALSO ADDED
005900*                              PARAGRAPH REMARKS THROUGHOUT.
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300
006400*    TOP-OF-FORM IS CARRIED FORWARD FROM THE SHOP'S STANDARD
006500*    SPECIAL-NAMES BLOCK EVEN THOUGH THIS RUN PRINTS NOTHING - KEEPS
006600*    THE ENVIRONMENT DIVISION IN STEP WITH EVERY OTHER AR PROGRAM.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-390.
006900 OBJECT-COMPUTER.   IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600*    RECVFILE - THE LEDGER, READ SEQUENTIALLY TO EOF.
007700     SELECT AR-RECV-FILE ASSIGN TO UT-S-RECVFIL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS  IS WS-RECVFILE-STATUS.
008000
008100*    BLOCKEDFILE - THE EXTRACT THIS RUN PRODUCES.
008200     SELECT AR-BLK-FILE  ASSIGN TO UT-S-BLKFILE
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS  IS WS-BLKFILE-STATUS.
008500
008600 DATA DIVISION.
008700
008800 FILE SECTION.
008900
009000*    THE ACCOUNTS-RECEIVABLE LEDGER - THE SAME FILE AR0010 AGES.
009100*    OPENED INPUT HERE; THIS PROGRAM NEVER WRITES BACK TO IT.
009200 FD  AR-RECV-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 300 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS AR-RECEIVABLE-RECORD.
009800 COPY ARRECCB.
009900
010000*    OUTPUT - A STRAIGHT COPY OF EVERY BLOCKED LEDGER ENTRY, SAME
010100*    300-BYTE LAYOUT AS RECVFILE SINCE NOTHING IS TRANSFORMED ON
010200*    THE WAY OUT.
010300 FD  AR-BLK-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 300 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS AR-BLOCKED-RECORD.
010900 01  AR-BLOCKED-RECORD                PIC X(300).
011000
011100 WORKING-STORAGE SECTION.
011200
011300*    END-OF-FILE INDICATOR FOR THE LEDGER READ - DRIVES THE
011400*    PERFORM ... UNTIL IN 000-MAINLINE.
011500 01  PROGRAM-INDICATOR-SWITCHES.
011600     05  WS-EOF-RECV-SW               PIC X(03)     VALUE 'NO '.
011700         88  EOF-RECV                               VALUE 'YES'.
011800     05  FILLER                       PIC X(01)     VALUE SPACE.
011900
012000*    FILE-STATUS RETURN CODES FROM EACH SELECT ABOVE - TESTED BY
012100*    100-INITIALIZE IMMEDIATELY AFTER EACH OPEN.
012200 01  WS-FILE-STATUS-FIELDS.
012300     05  WS-RECVFILE-STATUS           PIC X(02)     VALUE SPACES.
012400         88  RECVFILE-OK                             VALUE '00'.
012500     05  WS-BLKFILE-STATUS            PIC X(02)     VALUE SPACES.
012600         88  BLKFILE-OK                              VALUE '00'.
012700     05  FILLER                       PIC X(02)     VALUE SPACES.
012800
012900*    TRACKS WHICH FILES ARE CURRENTLY OPEN SO 850-CLOSE-FILES CAN
013000*    BE CALLED SAFELY FROM BOTH NORMAL EOJ AND THE ABEND PATH
013100*    WITHOUT CLOSING SOMETHING THAT NEVER OPENED.  ADDED UNDER
013200*    AR-0105 - SEE THE CHANGE-LOG ENTRY ABOVE.
013300 01  WS-FILE-OPEN-SWITCHES.
013400     05  WS-RECV-OPEN-SW              PIC X(03)     VALUE 'NO '.
013500         88  RECVFILE-IS-OPEN                        VALUE 'YES'.
013600     05  WS-BLK-OPEN-SW               PIC X(03)     VALUE 'NO '.
013700         88  BLKFILE-IS-OPEN                         VALUE 'YES'.
013800     05  FILLER                       PIC X(02)     VALUE SPACES.
013900
014000*    ABEND-TIME WORK FIELDS.  WS-ABEND-REASON IS DISPLAYED BY
014100*    1000-ABEND-RTN BEFORE THE STEP GOES DOWN; WS-ZERO-VAL AND
014200*    WS-ONE-VAL ARE DIVIDED TO FORCE THE ABEND ITSELF - SAME
014300*    CONVENTION AS AR0010.
014400 01  WS-ABEND-FIELDS.
014500     05  WS-ABEND-REASON              PIC X(40)     VALUE SPACES.
014600     05  WS-ZERO-VAL                  PIC S9(1) COMP-3 VALUE ZERO.
014700     05  WS-ONE-VAL                   PIC S9(1) COMP-3 VALUE 1.
014800     05  FILLER                       PIC X(09)     VALUE SPACES.
014900
015000*    PASS/WRITE DIAGNOSTIC COUNTERS FOR THE JOBLOG - THIS EXTRACT
015100*    KEEPS NO DOLLAR TOTALS, ONLY RECORD COUNTS.
015200 01  WS-ACCUMULATORS.
015300     05  WS-READ-CTR       PIC 9(07)     COMP    VALUE ZERO.
015400     05  WS-BLOCKED-CTR    PIC 9(07)     COMP    VALUE ZERO.
015500     05  FILLER            PIC X(04)     VALUE SPACES.
015600
015700*    GENERIC COUNTER-DISPLAY LINE USED BY 550-DISPLAY-PROG-DIAG.
015800 01  DISPLAY-LINE.
015900     05  DISP-MESSAGE     PIC X(45).
016000     05  DISP-VALUE       PIC ZZZZZZ9.
016100     05  FILLER           PIC X(10)     VALUE SPACES.
016200
016300 PROCEDURE DIVISION.
016400
016500*    MAINLINE - OPEN, PRIME THE FIRST READ, FILTER THE LEDGER TO
016600*    END OF FILE ONE RECORD AT A TIME, REPORT THE RUN COUNTS,
016700*    CLOSE, AND RETURN A ZERO CONDITION CODE.  A FATAL FILE-OPEN
016800*    OR FILE-STATUS FAILURE NEVER RETURNS HERE - IT GOES TO
016900*    1000-ABEND-RTN INSTEAD.
017000 000-MAINLINE SECTION.
017100
017200     PERFORM 100-INITIALIZE THRU 100-EXIT.
017300     PERFORM 800-READ-RECV-FILE THRU 800-EXIT.
017400     PERFORM 200-TEST-AND-WRITE-BLOCKED THRU 200-EXIT
017500         UNTIL EOF-RECV.
017600     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
017700     PERFORM 900-TERMINATE THRU 900-EXIT.
017800     MOVE ZERO TO RETURN-CODE.
017900     GOBACK.
018000
018100*    OPENS EACH FILE ONE AT A TIME SO A FAILURE PARTWAY THROUGH
018200*    LEAVES NO DOUBT ABOUT WHICH FILE IS ACTUALLY OPEN (AR-0105).
018300*    THE OPEN-SWITCH FOR A FILE IS SET ONLY AFTER ITS FILE STATUS
018400*    COMES BACK GOOD, SO 850-CLOSE-FILES NEVER ISSUES A CLOSE
018500*    AGAINST A FILE THAT NEVER OPENED.
018600 100-INITIALIZE.
018700
018800     OPEN INPUT AR-RECV-FILE.
018900     IF NOT RECVFILE-OK
019000        MOVE 'AR0020 - RECVFILE OPEN FAILED'    TO WS-ABEND-REASON
019100        GO TO 1000-ABEND-RTN.
019200     MOVE 'YES' TO WS-RECV-OPEN-SW.
019300
019400     OPEN OUTPUT AR-BLK-FILE.
019500     IF NOT BLKFILE-OK
019600        MOVE 'AR0020 - BLOCKEDFILE OPEN FAILED' TO WS-ABEND-REASON
019700        GO TO 1000-ABEND-RTN.
019800     MOVE 'YES' TO WS-BLK-OPEN-SW.
019900
020000     MOVE ZERO TO WS-READ-CTR, WS-BLOCKED-CTR.
020100
020200 100-EXIT.
020300     EXIT.
020400
020500*    ONE PASS PER LEDGER RECORD - BUMP THE READ COUNT, WRITE THE
020600*    RECORD TO THE EXTRACT WHEN IT CARRIES A BLOCKER REASON, THEN
020700*    PRIME THE NEXT READ FOR THE PERFORM ... UNTIL IN THE
020800*    MAINLINE.
020900 200-TEST-AND-WRITE-BLOCKED.
021000
021100     ADD 1 TO WS-READ-CTR.
021200     IF RECV-BLOCKER-REASON NOT = SPACES
021300        PERFORM 210-WRITE-BLOCKED-REC THRU 210-EXIT.
021400     PERFORM 800-READ-RECV-FILE THRU 800-EXIT.
021500
021600 200-EXIT.
021700     EXIT.
021800
021900*    STRAIGHT PASS-THROUGH WRITE - THE EXTRACT RECORD IS
022000*    BYTE-FOR-BYTE THE LEDGER RECORD.  NO FIELD IS CHANGED OR
022100*    DROPPED SO COLLECTIONS SEES THE SAME DATA THE LEDGER HAS.
022200 210-WRITE-BLOCKED-REC.
022300
022400     MOVE AR-RECEIVABLE-RECORD TO AR-BLOCKED-RECORD.
022500     WRITE AR-BLOCKED-RECORD.
022600     ADD 1 TO WS-BLOCKED-CTR.
022700
022800 210-EXIT.
022900     EXIT.
023000
023100*    END-OF-JOB COUNTS FOR THE JOBLOG - OPERATIONS CHECKS THESE
023200*    AGAINST YESTERDAY'S RUN BEFORE RELEASING THE EXTRACT TO
023300*    COLLECTIONS.
023400 550-DISPLAY-PROG-DIAG.
023500
023600     DISPLAY '****     AR0020 RUNNING    ****'.
023700     MOVE 'RECEIVABLE LEDGER RECORDS READ               '  TO
023800          DISP-MESSAGE.
023900     MOVE WS-READ-CTR TO DISP-VALUE.
024000     DISPLAY DISPLAY-LINE.
024100     MOVE 'BLOCKED RECEIVABLES EXTRACTED                 '  TO
024200          DISP-MESSAGE.
024300     MOVE WS-BLOCKED-CTR TO DISP-VALUE.
024400     DISPLAY DISPLAY-LINE.
024500     DISPLAY '****     AR0020 EOJ        ****'.
024600
024700 550-EXIT.
024800     EXIT.
024900
025000*    SEQUENTIAL READ OF THE LEDGER - SETS THE EOF SWITCH AT END
025100*    OF FILE, WHICH DRIVES THE PERFORM ... UNTIL IN THE MAINLINE.
025200*    NO FATAL READ-ERROR CHECK IS NEEDED HERE BECAUSE AT END IS
025300*    THE ONLY NON-'00' STATUS THIS SEQUENTIAL FILE CAN RETURN.
025400 800-READ-RECV-FILE.
025500
025600     READ AR-RECV-FILE INTO AR-RECEIVABLE-RECORD
025700         AT END MOVE 'YES' TO WS-EOF-RECV-SW.
025800
025900 800-EXIT.
026000     EXIT.
026100
026200*    CLOSES WHICHEVER FILE THE OPEN-SWITCHES SHOW AS OPEN.  SHARED
026300*    BY NORMAL EOJ (900-TERMINATE) AND THE ABEND PATH
026400*    (1000-ABEND-RTN) SO THERE IS ONE PLACE THAT KNOWS HOW TO SHUT
026500*    THIS RUN DOWN CLEANLY, WHETHER IT ENDS NORMALLY OR NOT
026600*    (AR-0105).
026700 850-CLOSE-FILES.
026800
026900     IF RECVFILE-IS-OPEN
027000        CLOSE AR-RECV-FILE.
027100     IF BLKFILE-IS-OPEN
027200        CLOSE AR-BLK-FILE.
027300
027400 850-EXIT.
027500     EXIT.
027600
027700*    NORMAL END OF JOB - NOTHING BEYOND THE FILE CLOSE IS NEEDED
027800*    SINCE THIS PROGRAM KEEPS NO TOTALS THAT NEED WRITING OUT.
027900 900-TERMINATE.
028000
028100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028200
028300 900-EXIT.
028400     EXIT.
028500
028600*    CENTRAL ABEND PARAGRAPH - REACHED ONLY BY GO TO, FROM A
028700*    FATAL FILE-OPEN STATUS IN 100-INITIALIZE.  CLOSES WHATEVER
028800*    FILE IS ALREADY OPEN, TELLS THE OPERATOR WHY ON THE JOBLOG,
028900*    SETS A NON-ZERO CONDITION CODE, AND FORCES A DECIMAL-DIVIDE
029000*    ABEND SO THE SCHEDULER SEES A HARD FAILURE ON THIS STEP
029100*    RATHER THAN LETTING THE JOB FALL THROUGH TO THE NEXT ONE.
029200 1000-ABEND-RTN.
029300
029400     DISPLAY '*** AR0020 ABNORMAL END - ' WS-ABEND-REASON ' ***'.
029500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029600     MOVE 16 TO RETURN-CODE.
029700     DIVIDE WS-ZERO-VAL INTO WS-ONE-VAL.
