000100******************************************************************
000200*                                                                *
000300*   COPYBOOK:  ARCTLCB                                          *
000400*   TITLE   :  ACCOUNTS RECEIVABLE RUN-DATE CONTROL CARD        *
000500*                                                                *
000600*   USED BY :  AR0010                                            *
000700*                                                                *
000800*   ONE-RECORD CONTROL FILE READ AT THE START OF THE NIGHTLY RUN *
000900*   TO SUPPLY TODAY'S DATE.  OPERATIONS PUNCHES/SUBMITS THIS     *
001000*   CARD EVERY NIGHT THROUGH THE SCHEDULER - THE PROGRAM DOES    *
001100*   NOT DERIVE THE RUN DATE FROM THE SYSTEM CLOCK SO THAT A RERUN*
001200*   CAN REPROCESS A PRIOR BUSINESS DATE.                         *
001300*                                                                *
001400*------------------------------------------------------------------
001500*   CHANGE LOG
001600*------------------------------------------------------------------
001700*   DATE     BY     TICKET     DESCRIPTION
001800*   -------- ------ ---------- --------------------------------
001900*   03/11/91 RFT    AR-0017    ORIGINAL LAYOUT.
002000*------------------------------------------------------------------
002100*
002200 01  AR-CONTROL-RECORD.
002300*        TODAY'S DATE AS SUPPLIED BY OPERATIONS, CCYYMMDD.
002400     05  CTL-RUN-DATE                 PIC 9(08).
002500     05  CTL-RUN-DATE-PARTS    REDEFINES CTL-RUN-DATE.
002600         10  CTL-RUN-CCYY             PIC 9(04).
002700         10  CTL-RUN-MM               PIC 9(02).
002800         10  CTL-RUN-DD               PIC 9(02).
002900     05  FILLER                       PIC X(72).
